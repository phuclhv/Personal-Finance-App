000100********************************************
000200*                                          *
000300*  Record Definition For Category Table    *
000400*     In-memory only, no file behind it    *
000500*     Loaded by 1100-Init-Category-Table   *
000600********************************************
000700*
000800* 09/03/26 mdc - Created.
000900* 16/03/26 mdc - Keyword occurs raised 12 to 18 to take the Dining list.
001000* 22/03/26 mdc - Cat-Total made unsigned, income and expense share a bucket.
001100*
001200  01  PY-Category-Table.
001300      03  PY-Cat-Entry               occurs 12
001400                                      indexed by PY-Cat-Idx.
001500          05  PY-Cat-Name            pic x(20).
001600          05  PY-Cat-Keyword-Cnt     pic 9(2)      comp.
001700          05  PY-Cat-Total           pic 9(9)v99  comp-3.
001800          05  PY-Cat-Keyword-Tbl     occurs 18
001900                                      indexed by PY-Kwd-Idx.
002000              07  PY-Cat-Keyword     pic x(20).
002050          05  filler                 pic x(04).
002100*
002200  01  PY-Cat-Table-Count             pic 9(2)      comp   value 12.
002300* Table always holds 12 entries - the Investments entry (9) is simply
002400* stepped over by 3400-Categorize-Txn when the exclusion switch is on.
002500*
