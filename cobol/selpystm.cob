000100********************************************
000200*                                          *
000300*  File Control Entry For Generic Trans    *
000400*     Statement File - Sequential CSV      *
000500********************************************
000600*
000700* 22/03/26 mdc - Created for monthly stats project.
000800*
000900     select  Stmt-Txn-File  assign to "GENTXN"
001000             organization   line sequential
001100             status         Stmt-Txn-Status.
