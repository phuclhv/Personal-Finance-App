000100********************************************
000200*                                          *
000300*  Working Storage Print Lines For The     *
000400*     Spending Summary Report              *
000500*     Built here then moved to             *
000600*     PY-Print-Line and written            *
000700********************************************
000800*
000900* 09/03/26 mdc - Created.
001000* 15/03/26 mdc - Balance line widened to carry a leading sign.
001100*
001200  01  PY-Rpt-Title-Line.
001300      03  filler                    pic x(20)     value
001400          "SPENDING SUMMARY FOR".
001500      03  PY-Rpt-Title-Period       pic x(30)     value spaces.
001600      03  filler                    pic x(82)     value spaces.
001700*
001800  01  PY-Rpt-Detail-Hdr-Line.
001900      03  filler                    pic x(10)     value "DATE".
002000      03  filler                    pic x(2)      value spaces.
002100      03  filler                    pic x(40)     value "DESCRIPTION".
002200      03  filler                    pic x(2)      value spaces.
002300      03  filler                    pic x(10)     value "DEBIT".
002400      03  filler                    pic x(2)      value spaces.
002500      03  filler                    pic x(10)     value "CREDIT".
002600      03  filler                    pic x(56)     value spaces.
002700*
002800  01  PY-Rpt-Detail-Line.
002900      03  PY-Rpt-Det-Date           pic x(10).
003000      03  filler                    pic x(2)      value spaces.
003100      03  PY-Rpt-Det-Desc           pic x(40).
003200      03  filler                    pic x(2)      value spaces.
003300      03  PY-Rpt-Det-Debit          pic zzz,zz9.99.
003400      03  filler                    pic x(2)      value spaces.
003500      03  PY-Rpt-Det-Credit         pic zzz,zz9.99.
003600      03  filler                    pic x(56)     value spaces.
003700*
003800  01  PY-Rpt-Totals-Line.
003900      03  PY-Rpt-Tot-Label          pic x(20).
004000      03  PY-Rpt-Tot-Amount         pic -zzz,zzz,zz9.99.
004100      03  filler                    pic x(97)     value spaces.
004200*
004300  01  PY-Rpt-Month-Hdr-Line.
004400      03  filler                    pic x(9)      value "MONTH".
004500      03  filler                    pic x(16)     value "CREDITS".
004600      03  filler                    pic x(16)     value "DEBITS".
004700      03  filler                    pic x(91)     value spaces.
004800*
004900  01  PY-Rpt-Month-Line.
005000      03  PY-Rpt-Mth-Key            pic x(9).
005100      03  PY-Rpt-Mth-Credits        pic zzz,zzz,zz9.99.
005200      03  filler                    pic x(2)      value spaces.
005300      03  PY-Rpt-Mth-Debits         pic zzz,zzz,zz9.99.
005400      03  filler                    pic x(93)     value spaces.
005500*
005600  01  PY-Rpt-Cat-Hdr-Line.
005700      03  filler                    pic x(20)     value "CATEGORY".
005800      03  filler                    pic x(15)     value "TOTAL".
005900      03  filler                    pic x(97)     value spaces.
006000*
006100  01  PY-Rpt-Cat-Line.
006200      03  PY-Rpt-Cat-Name           pic x(20).
006300      03  filler                    pic x(2)      value spaces.
006400      03  PY-Rpt-Cat-Total          pic zzz,zzz,zz9.99.
006500      03  filler                    pic x(96)     value spaces.
