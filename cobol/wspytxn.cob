000100********************************************
000200*                                          *
000300*  Working Storage For Bank Trans Record   *
000400*     Parsed from PY-Txn-Line (fdpytxn)    *
000500*     Uses no key - sequential read only   *
000600********************************************
000700*
000800* 09/03/26 mdc - Created.
000900* 14/03/26 mdc - Added Cat-Amount, debit-led total for category use.
001000* 21/03/26 mdc - Month-Key added for monthly pattern accumulation.
001100*
001200  01  PY-Txn-Work-Record.
001300      03  PY-Txn-Date               pic x(10).
001400      03  PY-Txn-Date-R redefines PY-Txn-Date.
001500          05  PY-Txn-Year           pic x(4).
001600          05  filler                pic x.
001700          05  PY-Txn-Month          pic x(2).
001800          05  filler                pic x.
001900          05  PY-Txn-Day            pic x(2).
002000      03  PY-Txn-Desc               pic x(60).
002100      03  PY-Txn-Desc-Upper         pic x(60).
002200      03  PY-Txn-Debit-Alpha        pic x(10).
002300      03  PY-Txn-Credit-Alpha       pic x(10).
002400      03  PY-Txn-Debit              pic s9(7)v99  comp-3.
002500      03  PY-Txn-Credit             pic s9(7)v99  comp-3.
002600      03  PY-Txn-Sw-Debit-Present   pic x            value "N".
002700          88  Txn-Debit-Present                      value "Y".
002800      03  PY-Txn-Sw-Credit-Present  pic x            value "N".
002900          88  Txn-Credit-Present                     value "Y".
003000      03  PY-Txn-Amount             pic s9(9)v99  comp-3.
003100* Signed net movement - credit if present, else minus debit, else zero.
003200      03  PY-Txn-Cat-Amount         pic s9(9)v99  comp-3.
003300* Amount carried into the category buckets - debit wins over credit.
003400      03  PY-Txn-Sw-Investment      pic x            value "N".
003500          88  Txn-Is-Investment                      value "Y".
003600      03  PY-Txn-Sw-In-Period       pic x            value "N".
003700          88  Txn-In-Period                          value "Y".
003800      03  PY-Txn-Month-Key          pic x(7).
003850      03  filler                    pic x(10).
003900*
004000  01  Bank-Txn-Status               pic xx           value "00".
004100      88  Bank-Txn-Ok                                value "00".
004200      88  Bank-Txn-Eof                                value "10".
