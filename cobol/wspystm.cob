000100********************************************
000200*                                          *
000300*  Working Storage For Generic Trans       *
000400*     Record and Monthly Accumulator       *
000500*     Table.  Every record counts, no      *
000600*     exclusions and no categorising.      *
000700********************************************
000800*
000900* 22/03/26 mdc - Created.
001000* 24/03/26 mdc - Month table occurs raised 60 to 130 to match Txn Analyser.
001100*
001200  01  PY-Stm-Work-Record.
001300      03  PY-Stm-Date               pic x(10).
001400      03  PY-Stm-Date-R  redefines  PY-Stm-Date.
001500          05  PY-Stm-Year           pic x(4).
001600          05  filler                pic x.
001700          05  PY-Stm-Month          pic x(2).
001800          05  filler                pic x.
001900          05  PY-Stm-Day            pic x(2).
002000      03  PY-Stm-Amount-Alpha       pic x(12).
002100      03  PY-Stm-Amount-Alpha-R redefines PY-Stm-Amount-Alpha.
002200          05  PY-Stm-Amount-Sign    pic x.
002300          05  filler                pic x(11).
002400      03  PY-Stm-Desc               pic x(60).
002500      03  PY-Stm-Amount             pic s9(9)v99  comp-3.
002600      03  PY-Stm-Rec-Month-Key      pic x(7).
002650      03  filler                    pic x(08).
002700*
002800  01  Stmt-Txn-Status                pic xx        value "00".
002900      88  Stmt-Txn-Ok                              value "00".
003000      88  Stmt-Txn-Eof                              value "10".
003100*
003200  01  PY-Stm-Month-Table.
003300      03  PY-Stm-Month-Cnt          pic 9(4)      comp    value zero.
003400      03  PY-Stm-Month-Entry        occurs 130
003500                                     indexed by PY-Stm-Mth-Idx.
003600          05  PY-Stm-Month-Key      pic x(7).
003700          05  PY-Stm-Month-Key-R redefines PY-Stm-Month-Key.
003800              07  PY-Stm-Mth-Key-Year   pic x(4).
003900              07  filler                pic x.
004000              07  PY-Stm-Mth-Key-Mon    pic x(2).
004100          05  PY-Stm-Month-Amount   pic s9(9)v99  comp-3.
004200          05  PY-Stm-Month-Count    pic 9(7)      comp.
004250          05  filler                pic x(03).
004300      03  PY-Stm-Month-Hold.
004400          05  PY-Stm-Mh-Key         pic x(7).
004500          05  PY-Stm-Mh-Amount      pic s9(9)v99  comp-3.
004600          05  PY-Stm-Mh-Count       pic 9(7)      comp.
004650          05  filler                pic x(03).
