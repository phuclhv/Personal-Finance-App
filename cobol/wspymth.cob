000100********************************************
000200*                                          *
000300*  Record Definition For Month Pattern     *
000400*     Table.  In-memory only.              *
000500*     Uses Month-Key as key, built as      *
000600*     new keys are met - insert not sort   *
000700********************************************
000800*
000900* 09/03/26 mdc - Created.
001000* 18/03/26 mdc - Occurs raised 60 to 130 to cover a ten year statement run.
001100*
001200  01  PY-Month-Table.
001300      03  PY-Month-Cnt              pic 9(4)      comp    value zero.
001400      03  PY-Month-Entry            occurs 130
001500                                     indexed by PY-Mth-Idx.
001600          05  PY-Month-Key          pic x(7).
001700          05  PY-Month-Credits      pic 9(9)v99  comp-3.
001800          05  PY-Month-Debits       pic 9(9)v99  comp-3.
001850          05  filler                pic x(05).
