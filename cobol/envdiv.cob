000100********************************************
000200*                                          *
000300*  Common Environment Division Entries     *
000400*     Configuration / Special-Names        *
000500*     Copied into every program in this    *
000600*     suite so printer control stays       *
000700*     consistent across the two reports    *
000800********************************************
000900*
001000* 09/03/26 mdc - Created.
001100*
001200  configuration           section.
001300  source-computer.        IBM-PC.
001400  object-computer.        IBM-PC.
001500  special-names.
001600      channel 1 is C01
001700      class   TXN-NUMERIC-CLASS is "0" thru "9"
001800      UPSI-0  on status is TEST-RUN-SWITCH.
