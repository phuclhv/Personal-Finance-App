000100********************************************
000200*                                          *
000300*  File Control Entry For Monthly Stats    *
000400*     Report - 132 col print file          *
000500********************************************
000600*
000700* 22/03/26 mdc - Created.
000800*
000900     select  Print-File  assign to "MTHRPT"
001000             organization line sequential
001100             status       Print-File-Status.
