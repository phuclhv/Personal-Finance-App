000100********************************************
000200*                                          *
000300*  File Control Entry For Bank Trans File  *
000400*     Sequential CSV, no header row        *
000500********************************************
000600*
000700* 09/03/26 mdc - Created for txn analyser project.
000800*
000900     select  Bank-Txn-File  assign to "BANKTXN"
001000             organization   line sequential
001100             status         Bank-Txn-Status.
