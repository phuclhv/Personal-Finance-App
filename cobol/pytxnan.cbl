000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance Transaction                  *
000400*                  Spending Summary Analysis                    *
000500*                                                               *
000600*****************************************************************
000700*
000800  identification          division.
000900*================================
001000*
001100***
001200       program-id.         pytxnan.
001300***
001400      author.             M D Chetwynd, 09/03/26.
001500                          For Applewood Computers.
001600***
001700      installation.       Applewood Computers, Personal Finance Group.
001800***
001900      date-written.       09/03/1986.
002000***
002100      date-compiled.
002200***
002300      security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
002400                          Distributed under the GNU General Public License.
002500                          See the file COPYING for details.
002600***
002700*    Remarks.             Reads a customer's bank statement export and
002800*                         produces a spending summary - balance, income,
002900*                         expense, monthly credit/debit pattern and a
003000*                         category breakdown of where the money went.
003100***
003200*    Version.             See Prog-Name in ws.
003300***
003400*    Called Modules.      None.
003500***
003600*    Functions Used.      None.
003700***
003800*    Files used.
003900*                         Bank-Txn-File.   Bank statement export, CSV.
004000*                         Print-File.      Spending summary report.
004100***
004200*    Error messages used.
004300* Program specific.
004400*                         TX001 - TX002.
004500***
004600* Changes:
004700* 09/03/1986 mdc - 1.0.00 Created.
004800* 22/04/1986 mdc          Added monthly pattern accumulation, runs over
004900*                         all records read, not just the filtered period.
005000* 14/11/1986 rjt - 1.1.00 Category breakdown added, table driven, twelve
005100*                         buckets, first keyword hit wins.
005200* 03/02/1987 rjt          Investment transfers now excluded from balance,
005300*                         income, expense & pattern totals by default,
005400*                         per finance dept request FD-114.
005500* 19/08/1988 mdc - 1.2.00 Zero debit/credit now treated as not present,
005600*                         matches how the export tool blanks the field.
005700* 21/01/1990 klh          Detail listing widened, some descriptions were
005800*                         truncating on the wide format statements.
005900* 11/09/1991 mdc - 1.3.00 Period filter added, Year alone or Year+Month.
006000* 06/06/1993 klh          Month-without-Year filter now correctly ignored.
006100* 17/02/1995 dpb - 1.4.00 Category table extended for the new debit card
006200*                         merchants, Costco & Walmart double booked in
006300*                         Groceries and Shopping, Groceries wins - fixed
006400*                         table order not alpha order.
006500* 24/10/1998 dpb - 1.5.00 Year 2000 readiness - Txn-Year now compared as
006600*                         four digit CCYY throughout, no windowing used.
006700* 15/01/1999 dpb          Confirmed date sub-fields unaffected by century
006800*                         rollover, statement export already uses CCYY.
006900* 09/03/2026 mdc - 2.0.00 Rebuilt on the current in-house skeleton for the
007000*                         trial run, category table moved off the param
007100*                         file onto an in-line load routine.
007200* 16/03/2026 mdc          Month pattern table occurs raised, ten years.
007300* 24/03/2026 mdc - 2.0.01 Tidied var names & case to match house style.
007400* 09/04/2026 mdc - 2.0.02 Contains is not Cobol - 3200/3415 rebuilt on a
007500*                         real trim-and-slide substring scan, and 3200
007600*                         now shares the Investments row's keyword list
007700*                         off the category table instead of a second
007800*                         copy of the same names.
007900***
008000**************************************************************************
008100* Copyright Notice.
008200* ****************
008300*
008400* This notice supersedes all prior copyright notices & was updated 2024-04-16.
008500*
008600* These files and programs are part of the Applewood Computers Personal
008700* Finance System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008800*
008900* This program is now free software; you can redistribute it and/or modify it
009000* under the terms listed here and of the GNU General Public License as
009100* published by the Free Software Foundation; version 3 and later as revised
009200* for PERSONAL USAGE ONLY and that includes for use within a business but
009300* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009400*
009500* This software is distributed in the hope that it will be useful, but WITHOUT
009600* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009700* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009800* for more details.
009900*
010000* You should have received a copy of the GNU General Public License along
010100* with it; see the file COPYING.  If not, write to the Free Software
010200* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
010300*
010400**************************************************************************
010500*
010600  environment             division.
010700*================================
010800*
010900  configuration           section.
011000  copy "envdiv.cob".
011100*
011200  input-output            section.
011300  file-control.
011400  copy "selpytxn.cob".
011500  copy "selprtxn.cob".
011600*
011700  data                    division.
011800*================================
011900*
012000  file section.
012100*
012200  copy "fdpytxn.cob".
012300  copy "fdprtxn.cob".
012400*
012500  working-storage section.
012600*-----------------------
012700  77  prog-name               pic x(17)  value "pytxnan (2.0.02)".
012800*
012900  copy "wspytxn.cob".
013000  copy "wspycat.cob".
013100  copy "wspymth.cob".
013200  copy "wspytot.cob".
013300  copy "wsprtln.cob".
013400*
013500  01  WS-Control-Card.
013600      03  WS-CC-Year          pic x(4)         value spaces.
013700      03  WS-CC-Month         pic x(2)         value spaces.
013800      03  WS-CC-Excl-Invest   pic x            value "Y".
013900      03  filler              pic x(73)        value spaces.
014000*
014100  01  WS-Control-Card-N redefines WS-Control-Card.
014200* Numeric shadow of the run card, tested by 1150 before the year and
014300* month sub-fields are trusted as filter values.
014400      03  WS-CC-Year-N        pic 9(4).
014500      03  WS-CC-Month-N       pic 9(2).
014600      03  filler              pic x(74).
014700*
014800  01  WS-Switches.
014900      03  WS-Sw-Eof           pic x            value "N".
015000          88  Txn-File-Eof                     value "Y".
015100      03  WS-Sw-Header-Given  pic x            value "N".
015200      03  WS-Sw-Month-Found   pic x            value "N".
015300      03  WS-Sw-Categorized   pic x            value "N".
015400      03  WS-Sw-Swapped       pic x            value "N".
015500      03  WS-Cat-Hit-Sw       pic x            value "N".
015600          88  WS-Cat-Hit                       value "Y".
015700      03  filler              pic x(10)        value spaces.
015800*
015900  01  WS-Month-Hold.
016000      03  filler              pic x(7).
016100      03  filler              pic 9(9)v99  comp-3.
016200      03  filler              pic 9(9)v99  comp-3.
016300      03  filler              pic x(05).
016400*
016500  01  WS-Work-Fields.
016600      03  WS-Rec-Cnt          pic 9(7)   comp   value zero.
016700      03  WS-Field-Cnt        pic 99     comp   value zero.
016800      03  WS-Found-Mth-Idx    pic 9(4)   comp   value zero.
016900* 09/04/26 mdc - Kwd-Len/Scan-Pos/Scan-Limit added for the 3420
017000*                keyword scan (see change log) - trimmed keyword
017100*                length, current offset into the description, and
017200*                the last offset worth trying it at.
017300      03  WS-Kwd-Len          binary-char unsigned value zero.
017400      03  WS-Scan-Pos         binary-char unsigned value zero.
017500      03  WS-Scan-Limit       pic 99     comp      value zero.
017600      03  filler              pic x(10)        value spaces.
017700*
017800  01  Error-Messages.
017900      03  TX001               pic x(45) value
018000          "TX001 Bank Trans File not found - aborting".
018100      03  TX002               pic x(40) value
018200          "TX002 Print File open failed - aborting".
018300      03  filler              pic x(10) value spaces.
018400*
018500  01  To-Day                  pic x(10).
018600*
018700  01  Print-File-Status       pic xx           value "00".
018800      88  Print-File-Ok                        value "00".
018900*
019000  procedure  division.
019100*==========================================
019200*
019300********************
019400* 1000-Main-Process *
019500********************
019600* The monthly pattern is built over every record read, the period
019700* filter is then applied once and totals plus the category breakdown
019800* are both built from that one filtered pass.
019900*
020000  1000-Main-Process.
020100      perform  1100-Init-Category-Table
020200               thru     1100-Exit.
020300      perform  1200-Open-Files
020400               thru     1200-Exit.
020500      perform  1150-Accept-Run-Parms
020600               thru     1150-Exit.
020700      perform  1400-Write-Report-Header
020800               thru     1400-Exit.
020900      perform  2000-Read-Bank-File
021000               thru     2000-Exit.
021100      perform  3000-Process-Txn
021200               thru     3000-Exit
021300               until    Txn-File-Eof.
021400      perform  4000-Sort-Month-Table
021500               thru     4000-Exit.
021600      perform  6000-Print-Totals-Section
021700               thru     6000-Exit.
021800      perform  6100-Print-Month-Section
021900               thru     6100-Exit.
022000      perform  6200-Print-Category-Section
022100               thru     6200-Exit.
022200      perform  1300-Close-Files
022300               thru     1300-Exit.
022400      stop     run.
022500*
022600  1000-Exit.
022700      exit.
022800*
022900****************************
023000* 1100-Init-Category-Table  *
023100****************************
023200* Loads the fixed category / keyword table.  Order matters - the first
023300* category with a keyword hit wins, so Groceries is tested before
023400* Shopping even though Costco & Walmart sit in both lists.
023500*
023600  1100-Init-Category-Table.
023700      move     "Groceries"          to PY-Cat-Name (1).
023800      move     10                   to PY-Cat-Keyword-Cnt (1).
023900      move     "SUPERMARKET"        to PY-Cat-Keyword (1 1).
024000      move     "T&T"                to PY-Cat-Keyword (1 2).
024100      move     "LUCKY"              to PY-Cat-Keyword (1 3).
024200      move     "MARKET"             to PY-Cat-Keyword (1 4).
024300      move     "COSTCO"             to PY-Cat-Keyword (1 5).
024400      move     "WALMART"            to PY-Cat-Keyword (1 6).
024500      move     "HEN LONG"           to PY-Cat-Keyword (1 7).
024600      move     "PRODUCE"            to PY-Cat-Keyword (1 8).
024700      move     "FOOD"               to PY-Cat-Keyword (1 9).
024800      move     "GROCERY"            to PY-Cat-Keyword (1 10).
024900*
025000      move     "Dining"             to PY-Cat-Name (2).
025100      move     18                   to PY-Cat-Keyword-Cnt (2).
025200      move     "RESTAURANT"         to PY-Cat-Keyword (2 1).
025300      move     "CAFE"               to PY-Cat-Keyword (2 2).
025400      move     "PHO"                to PY-Cat-Keyword (2 3).
025500      move     "DINING"             to PY-Cat-Keyword (2 4).
025600      move     "UBER*EATS"          to PY-Cat-Keyword (2 5).
025700      move     "UBER * EATS"        to PY-Cat-Keyword (2 6).
025800      move     "SUSHI"              to PY-Cat-Keyword (2 7).
025900      move     "BAR"                to PY-Cat-Keyword (2 8).
026000      move     "PUB"                to PY-Cat-Keyword (2 9).
026100      move     "THAI"               to PY-Cat-Keyword (2 10).
026200      move     "BUBBLE"             to PY-Cat-Keyword (2 11).
026300      move     "TEA"                to PY-Cat-Keyword (2 12).
026400      move     "YIFANG"             to PY-Cat-Keyword (2 13).
026500      move     "BANH"               to PY-Cat-Keyword (2 14).
026600      move     "MILK & SUGAR"       to PY-Cat-Keyword (2 15).
026700      move     "DUFFIN"             to PY-Cat-Keyword (2 16).
026800      move     "DONUT"              to PY-Cat-Keyword (2 17).
026900      move     "CARL'S JR"          to PY-Cat-Keyword (2 18).
027000*
027100      move     "Transportation"     to PY-Cat-Name (3).
027200      move     9                    to PY-Cat-Keyword-Cnt (3).
027300      move     "UBER"               to PY-Cat-Keyword (3 1).
027400      move     "COMPASS"            to PY-Cat-Keyword (3 2).
027500      move     "TRANSIT"            to PY-Cat-Keyword (3 3).
027600      move     "PARKING"            to PY-Cat-Keyword (3 4).
027700      move     "ICBC"               to PY-Cat-Keyword (3 5).
027800      move     "ATM WITHDRAWAL"     to PY-Cat-Keyword (3 6).
027900      move     "GAS"                to PY-Cat-Keyword (3 7).
028000      move     "SHELL"              to PY-Cat-Keyword (3 8).
028100      move     "CANADIAN TIRE"      to PY-Cat-Keyword (3 9).
028200*
028300      move     "Shopping"           to PY-Cat-Name (4).
028400      move     9                    to PY-Cat-Keyword-Cnt (4).
028500      move     "WALMART"            to PY-Cat-Keyword (4 1).
028600      move     "COSTCO"             to PY-Cat-Keyword (4 2).
028700      move     "RETAIL"             to PY-Cat-Keyword (4 3).
028800      move     "AMZN"               to PY-Cat-Keyword (4 4).
028900      move     "AMAZON"             to PY-Cat-Keyword (4 5).
029000      move     "ALIEXPRESS"         to PY-Cat-Keyword (4 6).
029100      move     "SPORT CHEK"         to PY-Cat-Keyword (4 7).
029200      move     "STORE"              to PY-Cat-Keyword (4 8).
029300      move     "PURCHASE"           to PY-Cat-Keyword (4 9).
029400*
029500      move     "Bills & Utilities"  to PY-Cat-Name (5).
029600      move     11                   to PY-Cat-Keyword-Cnt (5).
029700      move     "BILL"               to PY-Cat-Keyword (5 1).
029800      move     "SERVICE CHARGE"     to PY-Cat-Keyword (5 2).
029900      move     "ROGERS"             to PY-Cat-Keyword (5 3).
030000      move     "INSURANCE"          to PY-Cat-Keyword (5 4).
030100      move     "MASTERCARD"         to PY-Cat-Keyword (5 5).
030200      move     "NETWORK FEE"        to PY-Cat-Keyword (5 6).
030300      move     "PHONE"              to PY-Cat-Keyword (5 7).
030400      move     "INTERNET"           to PY-Cat-Keyword (5 8).
030500      move     "UTILITIES"          to PY-Cat-Keyword (5 9).
030600      move     "HYDRO"              to PY-Cat-Keyword (5 10).
030700      move     "CARD PRODUCTS"      to PY-Cat-Keyword (5 11).
030800*
030900      move     "Entertainment"      to PY-Cat-Name (6).
031000      move     9                    to PY-Cat-Keyword-Cnt (6).
031100      move     "MOVIE"              to PY-Cat-Keyword (6 1).
031200      move     "CINEMA"             to PY-Cat-Keyword (6 2).
031300      move     "THEATRE"            to PY-Cat-Keyword (6 3).
031400      move     "GAME"               to PY-Cat-Keyword (6 4).
031500      move     "SPORT"              to PY-Cat-Keyword (6 5).
031600      move     "BADMINTON"          to PY-Cat-Keyword (6 6).
031700      move     "ENTERTAINMENT"      to PY-Cat-Keyword (6 7).
031800      move     "ART"                to PY-Cat-Keyword (6 8).
031900      move     "GALLERY"            to PY-Cat-Keyword (6 9).
032000*
032100      move     "Healthcare"         to PY-Cat-Name (7).
032200      move     8                    to PY-Cat-Keyword-Cnt (7).
032300      move     "MEDICAL"            to PY-Cat-Keyword (7 1).
032400      move     "DENTAL"             to PY-Cat-Keyword (7 2).
032500      move     "PHARMACY"           to PY-Cat-Keyword (7 3).
032600      move     "HEALTH"             to PY-Cat-Keyword (7 4).
032700      move     "CLINIC"             to PY-Cat-Keyword (7 5).
032800      move     "PHARMASAVE"         to PY-Cat-Keyword (7 6).
032900      move     "DRUG"               to PY-Cat-Keyword (7 7).
033000      move     "ASSURE HEALTH"      to PY-Cat-Keyword (7 8).
033100*
033200      move     "Education"          to PY-Cat-Name (8).
033300      move     8                    to PY-Cat-Keyword-Cnt (8).
033400      move     "TUITION"            to PY-Cat-Keyword (8 1).
033500      move     "SCHOOL"             to PY-Cat-Keyword (8 2).
033600      move     "COLLEGE"            to PY-Cat-Keyword (8 3).
033700      move     "UNIVERSITY"         to PY-Cat-Keyword (8 4).
033800      move     "BCIT"               to PY-Cat-Keyword (8 5).
033900      move     "COURSE"             to PY-Cat-Keyword (8 6).
034000      move     "EXAM"               to PY-Cat-Keyword (8 7).
034100      move     "IELTS"              to PY-Cat-Keyword (8 8).
034200*
034300      move     "Investments"        to PY-Cat-Name (9).
034400      move     6                    to PY-Cat-Keyword-Cnt (9).
034500      move     "WEALTHSIMPLE"       to PY-Cat-Keyword (9 1).
034600      move     "QUESTRADE"          to PY-Cat-Keyword (9 2).
034700      move     "INVESTMENT"         to PY-Cat-Keyword (9 3).
034800      move     "EDWARD JONES"       to PY-Cat-Keyword (9 4).
034900      move     "TFE / EFT QUESTRADE" to PY-Cat-Keyword (9 5).
035000      move     "SHAREOWNER"         to PY-Cat-Keyword (9 6).
035100*
035200      move     "Income"             to PY-Cat-Name (10).
035300      move     9                    to PY-Cat-Keyword-Cnt (10).
035400      move     "DEPOSIT"            to PY-Cat-Keyword (10 1).
035500      move     "PAYROLL"            to PY-Cat-Keyword (10 2).
035600      move     "REFUND"             to PY-Cat-Keyword (10 3).
035700      move     "CANADA LIFE"        to PY-Cat-Keyword (10 4).
035800      move     "AMAZON DEVELOPMENT" to PY-Cat-Keyword (10 5).
035900      move     "FULFILLMENT"        to PY-Cat-Keyword (10 6).
036000      move     "TAX REFUND"         to PY-Cat-Keyword (10 7).
036100      move     "CREDIT MEMO"        to PY-Cat-Keyword (10 8).
036200      move     "AE/EI"              to PY-Cat-Keyword (10 9).
036300*
036400      move     "Transfers"          to PY-Cat-Name (11).
036500      move     3                    to PY-Cat-Keyword-Cnt (11).
036600      move     "E-TRANSFER"         to PY-Cat-Keyword (11 1).
036700      move     "TRANSFER"           to PY-Cat-Keyword (11 2).
036800      move     "IBB"                to PY-Cat-Keyword (11 3).
036900*
037000      move     "Other"              to PY-Cat-Name (12).
037100      move     zero                 to PY-Cat-Keyword-Cnt (12).
037200*
037300      perform  1110-Zero-Category-Total thru 1110-Exit
037400               varying  PY-Cat-Idx from 1 by 1
037500               until    PY-Cat-Idx > 12.
037600*
037700  1100-Exit.
037800      exit.
037900*
038000  1110-Zero-Category-Total.
038100      move     zero  to  PY-Cat-Total (PY-Cat-Idx).
038200*
038300  1110-Exit.
038400      exit.
038500*
038600***************************
038700* 1150-Accept-Run-Parms    *
038800***************************
038900* Run parms come in on a single control card via SYSIN - Y E A R
039000* (4), M O N T H (2, spaces if not wanted) and the exclude-investments
039100* flag (Y or N, house default is Y).  A short card, or spaces, means
039200* no filter and default exclusion.
039300*
039400  1150-Accept-Run-Parms.
039500      move     spaces  to  WS-Control-Card.
039600      accept   WS-Control-Card  from  sysin.
039700      if       WS-CC-Year  not = spaces  and  WS-CC-Year-N is not numeric
039800               move  spaces  to  WS-CC-Year
039900      end-if.
040000      if       WS-CC-Month  not = spaces  and  WS-CC-Month-N is not numeric
040100               move  spaces  to  WS-CC-Month
040200      end-if.
040300      move     WS-CC-Year   to  PY-Parm-Year.
040400      move     WS-CC-Month  to  PY-Parm-Month.
040500      if       PY-Parm-Year  not = spaces  and  not = "0000"
040600               set  Parm-Year-Given  to  true
040700      end-if.
040800      if       Parm-Year-Given
040900         and   PY-Parm-Month not = spaces  and  not = "00"
041000               set  Parm-Month-Given  to  true
041100      end-if.
041200      if       WS-CC-Excl-Invest  = "N"
041300               move  "N"  to  PY-Sw-Exclude-Invest
041400      end-if.
041500*
041600  1150-Exit.
041700      exit.
041800*
041900******************
042000* 1200-Open-Files *
042100******************
042200*
042300  1200-Open-Files.
042400      move     zero  to  PY-Month-Cnt.
042500      open     input  Bank-Txn-File.
042600      if       Bank-Txn-Status not = "00"
042700               display TX001  upon  console
042800               stop    run.
042900      open     output Print-File.
043000      if       Print-File-Status not = "00"
043100               display TX002  upon  console
043200               stop    run.
043300      move     "N"    to  PY-Sw-Year-Given
043400                           PY-Sw-Month-Given.
043500      move     "Y"    to  PY-Sw-Exclude-Invest.
043600      move     spaces to  PY-Parm-Year
043700                           PY-Parm-Month.
043800*
043900  1200-Exit.
044000      exit.
044100*
044200*******************
044300* 1300-Close-Files *
044400*******************
044500*
044600  1300-Close-Files.
044700      close    Bank-Txn-File.
044800      close    Print-File.
044900*
045000  1300-Exit.
045100      exit.
045200*
045300******************************
045400* 1400-Write-Report-Header    *
045500******************************
045600* Names the reporting period in the title line - Year, Year and Month,
045700* or ALL when no filter card was given.
045800*
045900  1400-Write-Report-Header.
046000      move     spaces  to  PY-Rpt-Title-Period.
046100      if       Parm-Month-Given
046200               string   PY-Parm-Year  delimited by size
046300                         "-"           delimited by size
046400                         PY-Parm-Month delimited by size
046500                         into  PY-Rpt-Title-Period
046600               end-string
046700      else
046800         if    Parm-Year-Given
046900               move  PY-Parm-Year  to  PY-Rpt-Title-Period
047000         else
047100               move  "ALL"         to  PY-Rpt-Title-Period
047200         end-if
047300      end-if.
047400      move     PY-Rpt-Title-Line   to  PY-Print-Line.
047500      write    PY-Print-Line.
047600      move     PY-Rpt-Detail-Hdr-Line to PY-Print-Line.
047700      write    PY-Print-Line.
047800*
047900  1400-Exit.
048000      exit.
048100*
048200***********************
048300* 2000-Read-Bank-File  *
048400***********************
048500* Sequential read, one CSV line per transaction.  A blank debit or
048600* credit field is left as spaces by the parse and treated as absent.
048700*
048800  2000-Read-Bank-File.
048900      read     Bank-Txn-File
049000               at end
049100               set  Txn-File-Eof  to  true
049200               go to  2000-Exit.
049300      add      1  to  WS-Rec-Cnt.
049400      perform  2100-Parse-Txn-Line thru 2100-Exit.
049500*
049600  2000-Exit.
049700      exit.
049800*
049900************************
050000* 2100-Parse-Txn-Line   *
050100************************
050200* Splits Date,Description,Debit,Credit on commas.  Debit / credit are
050300* left as spaces when the field between the commas is empty.
050400*
050500  2100-Parse-Txn-Line.
050600      move     spaces  to  PY-Txn-Date
050700                            PY-Txn-Desc
050800                            PY-Txn-Debit-Alpha
050900                            PY-Txn-Credit-Alpha.
051000      unstring PY-Txn-Line  delimited by  ","
051100               into    PY-Txn-Date
051200                        PY-Txn-Desc
051300                        PY-Txn-Debit-Alpha
051400                        PY-Txn-Credit-Alpha
051500      end-unstring.
051600      move     PY-Txn-Desc  to  PY-Txn-Desc-Upper.
051700      inspect  PY-Txn-Desc-Upper  converting
051800               "abcdefghijklmnopqrstuvwxyz"
051900               to
052000               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052100      move     PY-Txn-Date (1:4) to  PY-Txn-Month-Key (1:4).
052200      move     "-"               to  PY-Txn-Month-Key (5:1).
052300      move     PY-Txn-Date (6:2) to  PY-Txn-Month-Key (6:2).
052400*
052500      move     "N"  to  PY-Txn-Sw-Debit-Present
052600                          PY-Txn-Sw-Credit-Present.
052700      move     zero to  PY-Txn-Debit
052800                          PY-Txn-Credit.
052900      if       PY-Txn-Debit-Alpha  not = spaces
053000               move     PY-Txn-Debit-Alpha  to  PY-Txn-Debit
053100               if       PY-Txn-Debit  not = zero
053200                         set  Txn-Debit-Present  to  true
053300               end-if
053400      end-if.
053500      if       PY-Txn-Credit-Alpha  not = spaces
053600               move     PY-Txn-Credit-Alpha  to  PY-Txn-Credit
053700               if       PY-Txn-Credit  not = zero
053800                         set  Txn-Credit-Present  to  true
053900               end-if
054000      end-if.
054100*
054200  2100-Exit.
054300      exit.
054400*
054500********************
054600* 3000-Process-Txn  *
054700********************
054800* One pass per record.  The monthly pattern is unconditional (unless
054900* the record is an investment transfer and exclusion is on); the
055000* period test then gates whether this record feeds the totals and the
055100* category breakdown.  The detail line is written for every record
055200* read, filtered or not, so the printed listing matches the input.
055300*
055400  3000-Process-Txn.
055500      perform  3100-Compute-Amount    thru  3100-Exit.
055600      perform  3200-Test-Investment   thru  3200-Exit.
055700      if       not (Exclude-Investments and Txn-Is-Investment)
055800               perform  3500-Accumulate-Month  thru  3500-Exit
055900      end-if.
056000      perform  3600-Print-Detail-Line thru  3600-Exit.
056100      perform  3300-Test-Period       thru  3300-Exit.
056200      if       Txn-In-Period
056300               if     not (Exclude-Investments and Txn-Is-Investment)
056400                      perform  3700-Accumulate-Totals thru 3700-Exit
056500               end-if
056600               if     PY-Txn-Cat-Amount not = zero
056700                      perform  3400-Categorize-Txn thru 3400-Exit
056800               end-if
056900      end-if.
057000      perform  2000-Read-Bank-File    thru  2000-Exit.
057100*
057200  3000-Exit.
057300      exit.
057400*
057500************************
057600* 3100-Compute-Amount   *
057700************************
057800* Signed amount - credit if present and non-zero, else minus debit if
057900* present, else zero.  Cat-Amount is the other way about - debit wins
058000* over credit - so a categorised expense keeps a positive total even
058100* though its Amount above went negative.
058200*
058300  3100-Compute-Amount.
058400      if       Txn-Credit-Present
058500               move  PY-Txn-Credit  to  PY-Txn-Amount
058600      else
058700         if    Txn-Debit-Present
058800               compute  PY-Txn-Amount = zero - PY-Txn-Debit
058900         else
059000               move  zero  to  PY-Txn-Amount
059100         end-if
059200      end-if.
059300      if       Txn-Debit-Present
059400               move  PY-Txn-Debit   to  PY-Txn-Cat-Amount
059500      else
059600         if    Txn-Credit-Present
059700               move  PY-Txn-Credit  to  PY-Txn-Cat-Amount
059800         else
059900               move  zero  to  PY-Txn-Cat-Amount
060000         end-if
060100      end-if.
060200*
060300  3100-Exit.
060400      exit.
060500*
060600*************************
060700* 3200-Test-Investment   *
060800*************************
060900* Case-insensitive substring test of the upper-cased description
061000* against the house list of investment-house names - the same list
061100* that is loaded into the Investments row (9) of the category table,
061200* so it is tested here off that row rather than kept twice over.
061300* 09/04/2026 mdc - Contains dropped, see 3410/3415/3420.
061400*
061500  3200-Test-Investment.
061600      move     "N"  to  PY-Txn-Sw-Investment.
061700      if       PY-Txn-Desc-Upper (1:60) = spaces
061800               go to  3200-Exit
061900      end-if.
062000      move     9  to  PY-Cat-Idx.
062100      perform  3410-Search-Keywords thru 3410-Exit.
062200      if       WS-Cat-Hit
062300               set  Txn-Is-Investment  to  true
062400      end-if.
062500*
062600  3200-Exit.
062700      exit.
062800*
062900************************
063000* 3300-Test-Period      *
063100************************
063200* A Year filter keeps the record when the Ccyy sub-field matches; a
063300* Month filter (only meaningful with a Year) additionally requires the
063400* Mm sub-field to match.  No filter card keeps everything.
063500* 27/03/2026 mdc - a param file feeding this run card direct from a
063600*                  scheduler once put spaces through as "0000"/"00"
063700*                  and still tripped Parm-Year-Given; re-checked here
063800*                  against Run-Parms-N so a non-numeric year or month
063900*                  can never drive the filter, however it got in.
064000*
064100  3300-Test-Period.
064200      set      Txn-In-Period  to  true.
064300      if       Parm-Year-Given
064400         and   PY-Parm-Year-N is numeric
064500               if     PY-Txn-Year  not = PY-Parm-Year
064600                      set  Txn-In-Period  to  false
064700               else
064800                 if   Parm-Month-Given
064900                  and PY-Parm-Month-N is numeric
065000                  and PY-Txn-Month not = PY-Parm-Month
065100                      set  Txn-In-Period  to  false
065200                 end-if
065300               end-if
065400      end-if.
065500*
065600  3300-Exit.
065700      exit.
065800*
065900************************
066000* 3400-Categorize-Txn   *
066100************************
066200* Fixed table order, first keyword contained in the description wins.
066300* The Investments entry (9) is stepped over when exclusion is on, so
066400* an investment transfer with no other match falls through here with
066500* nothing hit; it must not land in Other in that case, so the Other
066600* add below is itself guarded the same way 3700 is.
066700*
066800  3400-Categorize-Txn.
066900      move     "N"  to  WS-Sw-Categorized.
067000      perform  3405-Test-One-Category thru 3405-Exit
067100               varying  PY-Cat-Idx from 1 by 1
067200               until    PY-Cat-Idx > 12  or  WS-Sw-Categorized = "Y".
067300      if       WS-Sw-Categorized not = "Y"
067400               and not (Exclude-Investments and Txn-Is-Investment)
067500               add  PY-Txn-Cat-Amount  to  PY-Cat-Total (12)
067600      end-if.
067700      move     "N"  to  WS-Sw-Categorized.
067800*
067900  3400-Exit.
068000      exit.
068100*
068200******************************
068300* 3405-Test-One-Category      *
068400******************************
068500* Body of the 3400 category scan, one table row per call.  Skips the
068600* Investments row outright when exclusion is on - an unmatched
068700* investment transfer is never allowed to spill into Other here, that
068800* is decided by the caller before 3400 is even reached.
068900*
069000  3405-Test-One-Category.
069100      if       PY-Cat-Idx = 9  and  Exclude-Investments
069200               go to  3405-Exit
069300      end-if.
069400      perform  3410-Search-Keywords thru 3410-Exit.
069500      if       WS-Cat-Hit
069600               add  PY-Txn-Cat-Amount to PY-Cat-Total (PY-Cat-Idx)
069700               move "Y" to WS-Sw-Categorized
069800      end-if.
069900*
070000  3405-Exit.
070100      exit.
070200*
070300******************************
070400* 3410-Search-Keywords        *
070500******************************
070600* Tests every keyword loaded for the category at PY-Cat-Idx against
070700* the upper-cased description, sets WS-Cat-Hit on the first match.
070800* Called from 3405 for the twelve category rows and, with Cat-Idx
070900* forced to 9, from 3200 to test the Investments row on its own.
071000*
071100  3410-Search-Keywords.
071200      move     "N"  to  WS-Cat-Hit-Sw.
071300      if       PY-Cat-Keyword-Cnt (PY-Cat-Idx) = zero
071400               go to  3410-Exit
071500      end-if.
071600      perform  3415-Test-One-Keyword thru 3415-Exit
071700               varying  PY-Kwd-Idx from 1 by 1
071800               until    PY-Kwd-Idx > PY-Cat-Keyword-Cnt (PY-Cat-Idx)
071900                        or  WS-Cat-Hit-Sw = "Y".
072000*
072100  3410-Exit.
072200      exit.
072300*
072400******************************
072500* 3415-Test-One-Keyword       *
072600******************************
072700* Body of the 3410 keyword loop, one table entry per call.  The
072800* actual compare is 3420's job - Contains is not Cobol, see below.
072900*
073000  3415-Test-One-Keyword.
073100      perform  3420-Scan-For-Keyword thru 3420-Exit.
073200*
073300  3415-Exit.
073400      exit.
073500*
073600******************************
073700* 3420-Scan-For-Keyword        *
073800******************************
073900* 09/04/2026 mdc - New.  Contains is not a Cobol reserved word and
074000* never compiled - GnuCobol rejects it outright.  This trims the
074100* trailing blanks off the keyword at (Cat-Idx Kwd-Idx) via a reverse
074200* character scan, then slides that trimmed length along the upper-
074300* cased description one offset at a time looking for an exact match.
074400* Sets Cat-Hit when found; leaves it alone otherwise, the caller's
074500* loop in 3410 already primed it to "N" before the first keyword.
074600*
074700  3420-Scan-For-Keyword.
074800      move     20  to  WS-Kwd-Len.
074900      perform  3421-Trim-One-Char thru 3421-Exit
075000               varying  WS-Kwd-Len  from  20  by  -1
075100               until    WS-Kwd-Len = zero
075200                        or  PY-Cat-Keyword (PY-Cat-Idx PY-Kwd-Idx)
075300                             (WS-Kwd-Len:1)  not = space.
075400      if       WS-Kwd-Len = zero
075500               go to  3420-Exit
075600      end-if.
075700      compute  WS-Scan-Limit = 61 - WS-Kwd-Len.
075800      if       WS-Scan-Limit < 1
075900               go to  3420-Exit
076000      end-if.
076100      move     1  to  WS-Scan-Pos.
076200      perform  3425-Test-One-Position thru 3425-Exit
076300               varying  WS-Scan-Pos  from  1  by  1
076400               until    WS-Scan-Pos > WS-Scan-Limit
076500                        or  WS-Cat-Hit-Sw = "Y".
076600*
076700  3420-Exit.
076800      exit.
076900*
077000******************************
077100* 3421-Trim-One-Char           *
077200******************************
077300* Body of the reverse trim in 3420 - the varying clause does the
077400* stepping, this paragraph only exists to give it something to call.
077500*
077600  3421-Trim-One-Char.
077700      continue.
077800*
077900  3421-Exit.
078000      exit.
078100*
078200******************************
078300* 3425-Test-One-Position       *
078400******************************
078500* Body of the sliding compare in 3420, one description offset per
078600* call - a straight character-for-character match, no wildcards.
078700*
078800  3425-Test-One-Position.
078900      if       PY-Txn-Desc-Upper (WS-Scan-Pos:WS-Kwd-Len)  =
079000               PY-Cat-Keyword (PY-Cat-Idx PY-Kwd-Idx) (1:WS-Kwd-Len)
079100               move  "Y"  to  WS-Cat-Hit-Sw
079200      end-if.
079300*
079400  3425-Exit.
079500      exit.
079600*
079700**************************
079800* 3500-Accumulate-Month   *
079900**************************
080000* Searches the month table for Month-Key, appends a new row when it
080100* is not yet held (rows are not kept in date order - see 4000).
080200*
080300  3500-Accumulate-Month.
080400      move     "N"  to  WS-Sw-Month-Found.
080500      if       PY-Month-Cnt not = zero
080600               perform  3510-Test-One-Month thru 3510-Exit
080700                        varying  PY-Mth-Idx from 1 by 1
080800                        until    PY-Mth-Idx > PY-Month-Cnt
080900                                 or  WS-Sw-Month-Found = "Y"
081000      end-if.
081100      if       WS-Sw-Month-Found = "Y"
081200               set  PY-Mth-Idx  to  WS-Found-Mth-Idx
081300      end-if.
081400      if       WS-Sw-Month-Found = "N"
081500               add      1  to  PY-Month-Cnt
081600               set      PY-Mth-Idx  to  PY-Month-Cnt
081700               move     PY-Txn-Month-Key to PY-Month-Key (PY-Mth-Idx)
081800               move     zero to PY-Month-Credits (PY-Mth-Idx)
081900                                 PY-Month-Debits  (PY-Mth-Idx)
082000      end-if.
082100      if       Txn-Credit-Present
082200               add   PY-Txn-Credit to  PY-Month-Credits (PY-Mth-Idx)
082300      end-if.
082400      if       Txn-Debit-Present
082500               add   PY-Txn-Debit  to  PY-Month-Debits  (PY-Mth-Idx)
082600      end-if.
082700*
082800  3500-Exit.
082900      exit.
083000*
083100****************************
083200* 3510-Test-One-Month       *
083300****************************
083400* Body of the month-table search, one row per call.  Records the row
083500* number in Found-Mth-Idx since Mth-Idx itself is the loop control
083600* variable and gets driven on past the matching row before the caller
083700* can use it.
083800*
083900  3510-Test-One-Month.
084000      if       PY-Month-Key (PY-Mth-Idx) = PY-Txn-Month-Key
084100               move  "Y"       to  WS-Sw-Month-Found
084200               move  PY-Mth-Idx to WS-Found-Mth-Idx
084300      end-if.
084400*
084500  3510-Exit.
084600      exit.
084700*
084800**************************
084900* 3600-Print-Detail-Line  *
085000**************************
085100*
085200  3600-Print-Detail-Line.
085300      move     spaces  to  PY-Rpt-Detail-Line.
085400      move     PY-Txn-Date   to  PY-Rpt-Det-Date.
085500      move     PY-Txn-Desc   to  PY-Rpt-Det-Desc.
085600      if       Txn-Debit-Present
085700               move  PY-Txn-Debit   to  PY-Rpt-Det-Debit
085800      else
085900               move  zero           to  PY-Rpt-Det-Debit
086000      end-if.
086100      if       Txn-Credit-Present
086200               move  PY-Txn-Credit  to  PY-Rpt-Det-Credit
086300      else
086400               move  zero           to  PY-Rpt-Det-Credit
086500      end-if.
086600      move     PY-Rpt-Detail-Line  to  PY-Print-Line.
086700      write    PY-Print-Line.
086800*
086900  3600-Exit.
087000      exit.
087100*
087200**************************
087300* 3700-Accumulate-Totals  *
087400**************************
087500*
087600  3700-Accumulate-Totals.
087700      add      PY-Txn-Amount   to  PY-Total-Balance.
087800      if       Txn-Credit-Present
087900               add   PY-Txn-Credit to  PY-Total-Income
088000      end-if.
088100      if       Txn-Debit-Present
088200               add   PY-Txn-Debit  to  PY-Total-Expenses
088300      end-if.
088400*
088500  3700-Exit.
088600      exit.
088700*
088800****************************
088900* 4000-Sort-Month-Table     *
089000****************************
089100* Small table, in file order not date order - a straight bubble sort
089200* on Month-Key puts it into ascending order for the printed report.
089300*
089400  4000-Sort-Month-Table.
089500      if       PY-Month-Cnt < 2
089600               go to  4000-Exit
089700      end-if.
089800      move     "Y"  to  WS-Sw-Swapped.
089900      perform  4005-Sort-One-Pass thru 4005-Exit
090000               until    WS-Sw-Swapped = "N".
090100*
090200  4000-Exit.
090300      exit.
090400*
090500****************************
090600* 4005-Sort-One-Pass        *
090700****************************
090800* One bubble pass over the table.  Repeated by 4000 until a pass goes
090900* by with nothing out of order.
091000*
091100  4005-Sort-One-Pass.
091200      move     "N"  to  WS-Sw-Swapped.
091300      perform  4010-Compare-And-Swap thru 4010-Exit
091400               varying  PY-Mth-Idx from 1 by 1
091500               until    PY-Mth-Idx > PY-Month-Cnt - 1.
091600*
091700  4005-Exit.
091800      exit.
091900*
092000******************************
092100* 4010-Compare-And-Swap       *
092200******************************
092300*
092400  4010-Compare-And-Swap.
092500      if       PY-Month-Key (PY-Mth-Idx) >
092600               PY-Month-Key (PY-Mth-Idx + 1)
092700               move     PY-Month-Entry (PY-Mth-Idx)      to  WS-Month-Hold
092800               move     PY-Month-Entry (PY-Mth-Idx + 1)
092900                                 to  PY-Month-Entry (PY-Mth-Idx)
093000               move     WS-Month-Hold to PY-Month-Entry (PY-Mth-Idx + 1)
093100               move     "Y"  to  WS-Sw-Swapped
093200      end-if.
093300*
093400  4010-Exit.
093500      exit.
093600*
093700******************************
093800* 6000-Print-Totals-Section   *
093900******************************
094000*
094100  6000-Print-Totals-Section.
094200      move     spaces         to  PY-Print-Line.
094300      write    PY-Print-Line.
094400      move     "TOTAL INCOME"      to  PY-Rpt-Tot-Label.
094500      move     PY-Total-Income     to  PY-Rpt-Tot-Amount.
094600      move     PY-Rpt-Totals-Line  to  PY-Print-Line.
094700      write    PY-Print-Line.
094800      move     "TOTAL EXPENSES"    to  PY-Rpt-Tot-Label.
094900      move     PY-Total-Expenses   to  PY-Rpt-Tot-Amount.
095000      move     PY-Rpt-Totals-Line  to  PY-Print-Line.
095100      write    PY-Print-Line.
095200      move     "TOTAL BALANCE"     to  PY-Rpt-Tot-Label.
095300      move     PY-Total-Balance    to  PY-Rpt-Tot-Amount.
095400      move     PY-Rpt-Totals-Line  to  PY-Print-Line.
095500      write    PY-Print-Line.
095600*
095700  6000-Exit.
095800      exit.
095900*
096000******************************
096100* 6100-Print-Month-Section    *
096200******************************
096300*
096400  6100-Print-Month-Section.
096500      move     spaces  to  PY-Print-Line.
096600      write    PY-Print-Line.
096700      move     PY-Rpt-Month-Hdr-Line  to  PY-Print-Line.
096800      write    PY-Print-Line.
096900      if       PY-Month-Cnt = zero
097000               go to  6100-Exit
097100      end-if.
097200      perform  6110-Print-One-Month thru 6110-Exit
097300               varying  PY-Mth-Idx from 1 by 1
097400               until    PY-Mth-Idx > PY-Month-Cnt.
097500*
097600  6100-Exit.
097700      exit.
097800*
097900******************************
098000* 6110-Print-One-Month        *
098100******************************
098200*
098300  6110-Print-One-Month.
098400      move     PY-Month-Key     (PY-Mth-Idx) to PY-Rpt-Mth-Key.
098500      move     PY-Month-Credits (PY-Mth-Idx) to PY-Rpt-Mth-Credits.
098600      move     PY-Month-Debits  (PY-Mth-Idx) to PY-Rpt-Mth-Debits.
098700      move     PY-Rpt-Month-Line             to PY-Print-Line.
098800      write    PY-Print-Line.
098900*
099000  6110-Exit.
099100      exit.
099200*
099300******************************
099400* 6200-Print-Category-Section *
099500******************************
099600* One line per category with a non-zero total, printed in the fixed
099700* table order, not sorted by name or amount.
099800*
099900  6200-Print-Category-Section.
100000      move     spaces  to  PY-Print-Line.
100100      write    PY-Print-Line.
100200      move     PY-Rpt-Cat-Hdr-Line  to  PY-Print-Line.
100300      write    PY-Print-Line.
100400      perform  6210-Print-One-Category thru 6210-Exit
100500               varying  PY-Cat-Idx from 1 by 1
100600               until    PY-Cat-Idx > 12.
100700*
100800  6200-Exit.
100900      exit.
101000*
101100******************************
101200* 6210-Print-One-Category     *
101300******************************
101400*
101500  6210-Print-One-Category.
101600      if       PY-Cat-Total (PY-Cat-Idx) not = zero
101700               move  PY-Cat-Name  (PY-Cat-Idx) to PY-Rpt-Cat-Name
101800               move  PY-Cat-Total (PY-Cat-Idx) to PY-Rpt-Cat-Total
101900               move  PY-Rpt-Cat-Line            to PY-Print-Line
102000               write PY-Print-Line
102100      end-if.
102200*
102300  6210-Exit.
102400      exit.
