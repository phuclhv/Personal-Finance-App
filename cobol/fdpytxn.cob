000100********************************************
000200*                                          *
000300*  Record Definition For Bank Trans File   *
000400*     One CSV line per transaction,        *
000500*     Date,Description,Debit,Credit        *
000600********************************************
000700*  Line max 132 bytes.
000800*
000900* 09/03/26 mdc - Created for txn analyser project.
001000*
001100  fd  Bank-Txn-File
001200      label records are standard.
001300  01  PY-Txn-Line              pic x(132).
