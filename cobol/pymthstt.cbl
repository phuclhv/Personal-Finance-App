000100*****************************************************************
000200*                                                               *
000300*                 Personal Finance Transaction                  *
000400*                  Monthly Statistics Extract                   *
000500*                                                               *
000600*****************************************************************
000700*
000800  identification          division.
000900*================================
001000*
001100***
001200       program-id.         pymthstt.
001300***
001400      author.             M D Chetwynd, 22/03/26.
001500                          For Applewood Computers.
001600***
001700      installation.       Applewood Computers, Personal Finance Group.
001800***
001900      date-written.       22/03/1986.
002000***
002100      date-compiled.
002200***
002300      security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
002400                          Distributed under the GNU General Public License.
002500                          See the file COPYING for details.
002600***
002700*    Remarks.             Reads any generic transaction extract - date,
002800*                         amount, description - and prints one line per
002900*                         calendar month with the month's total amount
003000*                         and how many transactions fell in it.  No
003100*                         categorising & no investment exclusion, this
003200*                         is a plain roll-up, every record counts.
003300***
003400*    Version.             See Prog-Name in ws.
003500***
003600*    Called Modules.      None.
003700***
003800*    Functions Used.      None.
003900***
004000*    Files used.
004100*                         Stmt-Txn-File.   Generic transaction extract.
004200*                         Print-File.      Monthly statistics report.
004300***
004400*    Error messages used.
004500* Program specific.
004600*                         MS001 - MS002.
004700***
004800* Changes:
004900* 22/03/1986 mdc - 1.0.00 Created.
005000* 09/06/1986 mdc          Transaction count added alongside the amount,
005100*                         finance dept wanted both on one line.
005200* 30/01/1988 rjt          Zero-amount records now still counted, only
005300*                         excluded from the amount total, matches how
005400*                         Txn Analyser treats a blank debit/credit.
005500* 12/07/1990 klh - 1.1.00 Month table occurs raised 24 to 60.
005600* 04/03/1992 klh          Insert-if-not-found search corrected, was
005700*                         re-adding a month already seen when the file
005800*                         held more than sixty distinct months.
005900* 08/11/1994 dpb - 1.2.00 Report totals line added at foot of report.
006000* 21/10/1998 dpb - 1.3.00 Year 2000 readiness - month key compared as
006100*                         full CCYY-MM text throughout, no windowing.
006200* 15/01/1999 dpb          Confirmed no date arithmetic performed here,
006300*                         key is a straight text compare, unaffected.
006400* 22/03/2026 mdc - 2.0.00 Rebuilt on the current in-house skeleton for
006500*                         the trial run alongside Txn Analyser.
006600* 24/03/2026 mdc          Month table occurs raised 60 to 130 to match
006700*                         the ten year run Txn Analyser now supports.
006800* 24/03/2026 mdc - 2.0.01 Tidied var names & case to match house style.
006900* 09/04/2026 mdc - 2.0.02 Two spare Work-Fields bytes (X, Y) were never
007000*                         used anywhere in this program - removed rather
007100*                         than carried on as dead weight.
007200***
007300**************************************************************************
007400* Copyright Notice.
007500* ****************
007600*
007700* This notice supersedes all prior copyright notices & was updated 2024-04-16.
007800*
007900* These files and programs are part of the Applewood Computers Personal
008000* Finance System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
008100*
008200* This program is now free software; you can redistribute it and/or modify it
008300* under the terms listed here and of the GNU General Public License as
008400* published by the Free Software Foundation; version 3 and later as revised
008500* for PERSONAL USAGE ONLY and that includes for use within a business but
008600* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
008700*
008800* This software is distributed in the hope that it will be useful, but WITHOUT
008900* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009000* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009100* for more details.
009200*
009300* You should have received a copy of the GNU General Public License along
009400* with it; see the file COPYING.  If not, write to the Free Software
009500* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
009600*
009700**************************************************************************
009800*
009900  environment             division.
010000*================================
010100*
010200  configuration           section.
010300  copy "envdiv.cob".
010400*
010500  input-output            section.
010600  file-control.
010700  copy "selpystm.cob".
010800  copy "selprstm.cob".
010900*
011000  data                    division.
011100*================================
011200*
011300  file section.
011400*
011500  copy "fdpystm.cob".
011600  copy "fdprstm.cob".
011700*
011800  working-storage section.
011900*-----------------------
012000  77  prog-name               pic x(17)  value "pymthstt(2.0.02)".
012100*
012200  copy "wspystm.cob".
012300  copy "wsprstm.cob".
012400*
012500  01  WS-Switches.
012600      03  WS-Sw-Eof           pic x            value "N".
012700          88  Stmt-File-Eof                    value "Y".
012800      03  WS-Sw-Month-Found   pic x            value "N".
012900      03  filler              pic x(10)        value spaces.
013000*
013100  01  WS-Month-Hold.
013200      03  filler              pic x(7).
013300      03  filler              pic s9(9)v99  comp-3.
013400      03  filler              pic 9(7)      comp.
013500      03  filler              pic x(03).
013600*
013700  01  WS-Work-Fields.
013800      03  WS-Rec-Cnt          pic 9(7)   comp   value zero.
013900      03  WS-Found-Mth-Idx    pic 9(4)   comp   value zero.
014000      03  filler              pic x(10)        value spaces.
014100*
014200  01  Error-Messages.
014300      03  MS001               pic x(45) value
014400          "MS001 Generic Trans File not found - abort".
014500      03  MS002               pic x(40) value
014600          "MS002 Print File open failed - aborting".
014700      03  filler              pic x(10) value spaces.
014800*
014900  01  Print-File-Status       pic xx           value "00".
015000      88  Print-File-Ok                        value "00".
015100*
015200  procedure  division.
015300*==========================================
015400*
015500********************
015600* 1000-Main-Process *
015700********************
015800* Small, single pass program - every record counts, straight into the
015900* month table, no filter and no categorising.
016000*
016100  1000-Main-Process.
016200      perform  1200-Open-Files
016300               thru     1200-Exit.
016400      perform  1400-Write-Report-Header
016500               thru     1400-Exit.
016600      perform  2000-Read-Stmt-File
016700               thru     2000-Exit.
016800      perform  3000-Process-Txn
016900               thru     3000-Exit
017000               until    Stmt-File-Eof.
017100      perform  4000-Sort-Month-Table
017200               thru     4000-Exit.
017300      perform  6000-Print-Month-Section
017400               thru     6000-Exit.
017500      perform  1300-Close-Files
017600               thru     1300-Exit.
017700      stop     run.
017800*
017900  1000-Exit.
018000      exit.
018100*
018200*******************
018300* 1200-Open-Files *
018400*******************
018500*
018600  1200-Open-Files.
018700      move     zero  to  PY-Stm-Month-Cnt.
018800      open     input  Stmt-Txn-File.
018900      if       Stmt-Txn-Status not = "00"
019000               display MS001  upon  console
019100               stop    run.
019200      open     output Print-File.
019300      if       Print-File-Status not = "00"
019400               display MS002  upon  console
019500               stop    run.
019600*
019700  1200-Exit.
019800      exit.
019900*
020000********************
020100* 1300-Close-Files *
020200********************
020300*
020400  1300-Close-Files.
020500      close    Stmt-Txn-File.
020600      close    Print-File.
020700*
020800  1300-Exit.
020900      exit.
021000*
021100******************************
021200* 1400-Write-Report-Header    *
021300******************************
021400*
021500  1400-Write-Report-Header.
021600      move     PY-Stm-Rpt-Hdr-Line  to  PY-Print-Line.
021700      write    PY-Print-Line.
021800*
021900  1400-Exit.
022000      exit.
022100*
022200*************************
022300* 2000-Read-Stmt-File    *
022400*************************
022500* Sequential read, one CSV line per generic transaction - Date,
022600* Amount, Description.
022700*
022800  2000-Read-Stmt-File.
022900      read     Stmt-Txn-File
023000               at end
023100               set  Stmt-File-Eof  to  true
023200               go to  2000-Exit.
023300      add      1  to  WS-Rec-Cnt.
023400      perform  2100-Parse-Stmt-Line thru 2100-Exit.
023500*
023600  2000-Exit.
023700      exit.
023800*
023900**************************
024000* 2100-Parse-Stmt-Line    *
024100**************************
024200* Splits Date,Amount,Description on commas & builds the month key
024300* straight off the date sub-fields, first seven characters CCYY-MM.
024400*
024500  2100-Parse-Stmt-Line.
024600      move     spaces  to  PY-Stm-Date
024700                            PY-Stm-Amount-Alpha
024800                            PY-Stm-Desc.
024900      unstring PY-Stm-Line  delimited by  ","
025000               into    PY-Stm-Date
025100                        PY-Stm-Amount-Alpha
025200                        PY-Stm-Desc
025300      end-unstring.
025400      move     zero  to  PY-Stm-Amount.
025500      if       PY-Stm-Amount-Alpha  not = spaces
025600               move     PY-Stm-Amount-Alpha  to  PY-Stm-Amount
025700      end-if.
025800      move     PY-Stm-Date (1:4) to  PY-Stm-Rec-Month-Key (1:4).
025900      move     "-"               to  PY-Stm-Rec-Month-Key (5:1).
026000      move     PY-Stm-Date (6:2) to  PY-Stm-Rec-Month-Key (6:2).
026100*
026200  2100-Exit.
026300      exit.
026400*
026500********************
026600* 3000-Process-Txn *
026700********************
026800*
026900  3000-Process-Txn.
027000      perform  3500-Accumulate-Month  thru  3500-Exit.
027100      perform  2000-Read-Stmt-File    thru  2000-Exit.
027200*
027300  3000-Exit.
027400      exit.
027500*
027600**************************
027700* 3500-Accumulate-Month   *
027800**************************
027900* Searches the month table for the key, appends a new row when it is
028000* not yet held.  Every record is counted here, zero-amount records
028100* included, only the amount total skips a genuinely blank amount.
028200*
028300  3500-Accumulate-Month.
028400      move     "N"  to  WS-Sw-Month-Found.
028500      if       PY-Stm-Month-Cnt not = zero
028600               perform  3510-Test-One-Month thru 3510-Exit
028700                        varying  PY-Stm-Mth-Idx from 1 by 1
028800                        until    PY-Stm-Mth-Idx > PY-Stm-Month-Cnt
028900                                 or  WS-Sw-Month-Found = "Y"
029000      end-if.
029100      if       WS-Sw-Month-Found = "Y"
029200               set  PY-Stm-Mth-Idx  to  WS-Found-Mth-Idx
029300      end-if.
029400      if       WS-Sw-Month-Found = "N"
029500               add      1  to  PY-Stm-Month-Cnt
029600               set      PY-Stm-Mth-Idx  to  PY-Stm-Month-Cnt
029700               move     PY-Stm-Rec-Month-Key to PY-Stm-Month-Key (PY-Stm-Mth-Idx)
029800               move     zero to PY-Stm-Month-Amount (PY-Stm-Mth-Idx)
029900               move     zero to PY-Stm-Month-Count  (PY-Stm-Mth-Idx)
030000      end-if.
030100      add      PY-Stm-Amount to  PY-Stm-Month-Amount (PY-Stm-Mth-Idx).
030200      add      1             to  PY-Stm-Month-Count  (PY-Stm-Mth-Idx).
030300*
030400  3500-Exit.
030500      exit.
030600*
030700****************************
030800* 3510-Test-One-Month       *
030900****************************
031000*
031100  3510-Test-One-Month.
031200      if       PY-Stm-Month-Key (PY-Stm-Mth-Idx) = PY-Stm-Rec-Month-Key
031300               move  "Y"           to  WS-Sw-Month-Found
031400               move  PY-Stm-Mth-Idx to WS-Found-Mth-Idx
031500      end-if.
031600*
031700  3510-Exit.
031800      exit.
031900*
032000****************************
032100* 4000-Sort-Month-Table     *
032200****************************
032300* Small table, in file order not date order - a straight bubble sort
032400* on Month-Key puts it into ascending order for the printed report.
032500*
032600  4000-Sort-Month-Table.
032700      if       PY-Stm-Month-Cnt < 2
032800               go to  4000-Exit
032900      end-if.
033000      move     "Y"  to  WS-Sw-Month-Found.
033100      perform  4005-Sort-One-Pass thru 4005-Exit
033200               until    WS-Sw-Month-Found = "N".
033300*
033400  4000-Exit.
033500      exit.
033600*
033700****************************
033800* 4005-Sort-One-Pass        *
033900****************************
034000*
034100  4005-Sort-One-Pass.
034200      move     "N"  to  WS-Sw-Month-Found.
034300      perform  4010-Compare-And-Swap thru 4010-Exit
034400               varying  PY-Stm-Mth-Idx from 1 by 1
034500               until    PY-Stm-Mth-Idx > PY-Stm-Month-Cnt - 1.
034600*
034700  4005-Exit.
034800      exit.
034900*
035000******************************
035100* 4010-Compare-And-Swap       *
035200******************************
035300*
035400  4010-Compare-And-Swap.
035500      if       PY-Stm-Month-Key (PY-Stm-Mth-Idx) >
035600               PY-Stm-Month-Key (PY-Stm-Mth-Idx + 1)
035700               move     PY-Stm-Month-Entry (PY-Stm-Mth-Idx)
035800                                 to  WS-Month-Hold
035900               move     PY-Stm-Month-Entry (PY-Stm-Mth-Idx + 1)
036000                                 to  PY-Stm-Month-Entry (PY-Stm-Mth-Idx)
036100               move     WS-Month-Hold
036200                                 to  PY-Stm-Month-Entry (PY-Stm-Mth-Idx + 1)
036300               move     "Y"  to  WS-Sw-Month-Found
036400      end-if.
036500*
036600  4010-Exit.
036700      exit.
036800*
036900******************************
037000* 6000-Print-Month-Section    *
037100******************************
037200*
037300  6000-Print-Month-Section.
037400      if       PY-Stm-Month-Cnt = zero
037500               go to  6000-Exit
037600      end-if.
037700      perform  6010-Print-One-Month thru 6010-Exit
037800               varying  PY-Stm-Mth-Idx from 1 by 1
037900               until    PY-Stm-Mth-Idx > PY-Stm-Month-Cnt.
038000*
038100  6000-Exit.
038200      exit.
038300*
038400******************************
038500* 6010-Print-One-Month        *
038600******************************
038700*
038800  6010-Print-One-Month.
038900      move     PY-Stm-Month-Key    (PY-Stm-Mth-Idx) to PY-Stm-Rpt-Month.
039000      move     PY-Stm-Month-Amount (PY-Stm-Mth-Idx) to PY-Stm-Rpt-Amount.
039100      move     PY-Stm-Month-Count  (PY-Stm-Mth-Idx) to PY-Stm-Rpt-Count.
039200      move     PY-Stm-Rpt-Line                      to PY-Print-Line.
039300      write    PY-Print-Line.
039400*
039500  6010-Exit.
039600      exit.
