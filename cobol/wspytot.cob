000100********************************************
000200*                                          *
000300*  Working Storage For Period Totals And   *
000400*     Run Parameters - Txn Analyser        *
000500********************************************
000600*
000700* 09/03/26 mdc - Created.
000800* 12/03/26 mdc - Exclude-Invest switch defaults to Y per house rule.
000900*
001000  01  PY-Txn-Totals.
001100      03  PY-Total-Balance          pic s9(9)v99  comp-3  value zero.
001200      03  PY-Total-Income           pic s9(9)v99  comp-3  value zero.
001300      03  PY-Total-Expenses         pic s9(9)v99  comp-3  value zero.
001350      03  filler                    pic x(06)     value spaces.
001400*
001500  01  PY-Txn-Run-Parms.
001600      03  PY-Parm-Year              pic x(4)      value spaces.
001700      03  PY-Parm-Month             pic x(2)      value spaces.
001800      03  PY-Sw-Year-Given          pic x         value "N".
001900          88  Parm-Year-Given                     value "Y".
002000      03  PY-Sw-Month-Given         pic x         value "N".
002100          88  Parm-Month-Given                    value "Y".
002200      03  PY-Sw-Exclude-Invest      pic x         value "Y".
002300          88  Exclude-Investments                 value "Y".
002350      03  filler                    pic x(05)     value spaces.
002400  01  PY-Txn-Run-Parms-N redefines PY-Txn-Run-Parms.
002500* Numeric view used by 3300-Test-Period as a belt-and-braces re-check -
002600* stops a non-numeric year or month reaching the filter test, however it got in.
002700      03  PY-Parm-Year-N            pic 9(4).
002800      03  PY-Parm-Month-N           pic 9(2).
002900      03  filler                    pic x(3).
