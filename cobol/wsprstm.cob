000100********************************************
000200*                                          *
000300*  Working Storage Print Lines For The     *
000400*     Monthly Stats Report                 *
000500********************************************
000600*
000700* 22/03/26 mdc - Created.
000800*
000900  01  PY-Stm-Rpt-Hdr-Line.
001000      03  filler                    pic x(9)      value "MONTH".
001100      03  filler                    pic x(17)     value "TOTAL AMOUNT".
001200      03  filler                    pic x(10)     value "TXN COUNT".
001300      03  filler                    pic x(96)     value spaces.
001400*
001500  01  PY-Stm-Rpt-Line.
001600      03  PY-Stm-Rpt-Month         pic x(9).
001700      03  PY-Stm-Rpt-Amount        pic -zzz,zzz,zz9.99.
001800      03  filler                   pic x(2)       value spaces.
001900      03  PY-Stm-Rpt-Count         pic zzz,zz9.
002000      03  filler                   pic x(99)      value spaces.
