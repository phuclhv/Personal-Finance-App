000100********************************************
000200*                                          *
000300*  Record Definition For Generic Trans     *
000400*     Statement File - one CSV line per    *
000500*     record, Date,Amount,Description      *
000600********************************************
000700*  Line max 132 bytes.
000800*
000900* 22/03/26 mdc - Created.
001000*
001100  fd  Stmt-Txn-File
001200      label records are standard.
001300  01  PY-Stm-Line                   pic x(132).
