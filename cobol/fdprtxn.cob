000100********************************************
000200*                                          *
000300*  Record Definition For Spending Summary  *
000400*     Report Print File - 132 cols         *
000500********************************************
000600*
000700* 09/03/26 mdc - Created.
000800*
000900  fd  Print-File
001000      label records are standard.
001100  01  PY-Print-Line                 pic x(132).
